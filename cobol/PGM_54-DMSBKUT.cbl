000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    DMSBKUT.                                                  
000300 AUTHOR.        R QUIROGA.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS - AUDITORIA UNIX.                      
000500 DATE-WRITTEN.  03/11/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.                   
000800*                                                                         
000900******************************************************************        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    ---------------------                                       *        
001200*    03/11/87 RQ  TCK-0114  ALTA DEL SUBPROGRAMA. LEE Y GRABA    *        
001300*                           EL MARCADOR DE POSICION DE WTMPX.    *        
001400*    22/04/88 RQ  TCK-0177  SE AGREGA CODIGO DE RETORNO 10 PARA  *        
001500*                           MARCADOR INEXISTENTE EN LA LECTURA.  *        
001600*    14/09/90 MLA TCK-0233  CORRECCION: LA GRABACION NO CERRABA  *        
001700*                           EL ARCHIVO CUANDO FS-MARCA <> '00'.  *        
001800*    19/02/93 JFR TCK-0301  SE AGREGA AREA ALTERNATIVA ALFA DEL  *        
001900*                           MARCADOR PARA MENSAJES DE DIAGNOSTICO*        
002000*    11/07/96 MLA TCK-0355  ESTANDARIZACION DE MENSAJES DE ERROR *        
002100*                           SEGUN NORMA DE PROGRAMACION 96-04.   *        
002200*    18/12/98 RQ  TCK-0409  REVISION Y2K - EL MARCADOR ES UN     *        
002300*                           OFFSET DE BYTES, NO UNA FECHA. SIN   *        
002400*                           IMPACTO. SE DEJA CONSTANCIA IGUAL.   *        
002500*    05/03/02 JFR TCK-0447  SE ESTANDARIZA EL NOMBRE DE ARCHIVO  *        
002600*                           A DDMARCA PARA TODOS LOS AMBIENTES.  *        
002700******************************************************************        
002800*                                                                         
002900******************************************************************        
003000*    PROPOSITO                                                   *        
003100*    ========                                                    *        
003200*    RUTINA COMPARTIDA DE E/S DE BAJO NIVEL PARA EL COLECTOR     *        
003300*    DMS.  MANTIENE EL MARCADOR (BOOKMARK) DE POSICION DE BYTE   *        
003400*    DEL ARCHIVO WTMPX ENTRE UNA CORRIDA DE PARSE Y LA SIGUIENTE.*        
003500*    ES INVOCADA POR CALL DESDE PGM_51-DMSPARSE, NUNCA SE        *        
003600*    EJECUTA EN FORMA DIRECTA.                                   *        
003700*                                                                *        
003800*    LK-FUNCION = 'L'  LEER MARCADOR (SI NO EXISTE, DEVUELVE 10) *        
003900*    LK-FUNCION = 'G'  GRABAR MARCADOR (CREA O SOBREESCRIBE)     *        
004000******************************************************************        
004100*                                                                         
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     UPSI-0 ON  STATUS IS WS-TRAZA-ON                                     
004700            OFF STATUS IS WS-TRAZA-OFF.                                   
004800*                                                                         
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT MARCADOR-FILE ASSIGN TO DDMARCA                               
005200     ORGANIZATION IS LINE SEQUENTIAL                                      
005300     FILE STATUS  IS FS-MARCA.                                            
005400*                                                                         
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800*                                                                         
005900 FD  MARCADOR-FILE                                                        
006000     RECORDING MODE IS F.                                                 
006100 01  REG-MARCADOR                PIC X(18).                               
006200*                                                                         
006300 WORKING-STORAGE SECTION.                                                 
006400*=================================================================        
006500 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
006600*                                                                         
006700*----------- ARCHIVOS --------------------------------------------        
006800 77  FS-MARCA                    PIC XX     VALUE SPACES.                 
006900     88  FS-MARCA-OK                        VALUE '00'.                   
007000     88  FS-MARCA-NO-EXISTE                 VALUE '35'.                   
007100*                                                                         
007200*----------- SWITCHES / CONTADORES -------------------------------        
007300 77  WS-TRAZA-ON                 PIC X      VALUE 'N'.                    
007400 77  WS-TRAZA-OFF                PIC X      VALUE 'N'.                    
007500 77  WS-INTENTOS                 PIC 9(3)   COMP VALUE ZEROS.             
007600*                                                                         
007700*----------- AREA DE TRABAJO DEL MARCADOR ------------------------        
007800*    VISTA NUMERICA Y VISTA ALFANUMERICA DEL MISMO CAMPO, PARA            
007900*    PODER MOVERLO DIRECTO DESDE/HACIA LA LINEA DE TEXTO Y PARA           
008000*    ARMAR EL MENSAJE DE DIAGNOSTICO SIN CONVERSION EXPLICITA.            
008100 01  WS-MARCA-AREA.                                                       
008200     05  WS-MARCA-NUM             PIC 9(18) VALUE ZEROS.                  
008250    05  FILLER                   PIC X(01) VALUE SPACE.                   
008300 01  WS-MARCA-ALFA REDEFINES WS-MARCA-AREA.                               
008400     05  WS-MARCA-TEXTO           PIC X(18).                              
008450    05  FILLER                   PIC X(01) VALUE SPACE.                   
008500*                                                                         
008600 01  WS-RETORNO-AREA.                                                     
008700     05  WS-RETORNO-NUM           PIC 9(2)  VALUE ZEROS.                  
008750    05  FILLER                   PIC X(01) VALUE SPACE.                   
008800 01  WS-RETORNO-EDIT REDEFINES WS-RETORNO-AREA                            
008900                                  PIC Z9.                                 
009000*                                                                         
009100 01  WS-INTENTOS-AREA.                                                    
009200     05  WS-INTENTOS-BIN          PIC 9(3) COMP VALUE ZEROS.              
009250    05  FILLER                   PIC X(01) VALUE SPACE.                   
009300 01  WS-INTENTOS-EDIT REDEFINES WS-INTENTOS-AREA                          
009400                                  PIC ZZ9.                                
009500*                                                                         
009600 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
009700*                                                                         
009800*-----------------------------------------------------------------        
009900 LINKAGE SECTION.                                                         
010000 01  LK-COMUNICACION.                                                     
010100     05  LK-FUNCION               PIC X(1).                               
010200         88  LK-FUNCION-LEER              VALUE 'L'.                      
010300         88  LK-FUNCION-GRABAR            VALUE 'G'.                      
010400     05  LK-POSICION              PIC 9(18) COMP.                         
010500     05  LK-RETORNO               PIC 9(2).                               
010600         88  LK-RETORNO-OK                VALUE 00.                       
010700         88  LK-RETORNO-SIN-MARCA         VALUE 10.                       
010800         88  LK-RETORNO-ERROR             VALUE 90.                       
010850    05  FILLER               PIC X(01) VALUE SPACE.                       
010900*                                                                         
011000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
011100 PROCEDURE DIVISION USING LK-COMUNICACION.                                
011200*                                                                         
011300 MAIN-PROGRAM-I.                                                          
011400*                                                                         
011500     MOVE ZEROS TO LK-RETORNO                                             
011600     EVALUATE TRUE                                                        
011700        WHEN LK-FUNCION-LEER                                              
011800           PERFORM 1000-LEER-MARCA-I  THRU 1000-LEER-MARCA-F              
011900        WHEN LK-FUNCION-GRABAR                                            
012000           PERFORM 2000-GRABAR-MARCA-I THRU 2000-GRABAR-MARCA-F           
012100        WHEN OTHER                                                        
012200           MOVE 90 TO LK-RETORNO                                          
012300     END-EVALUATE.                                                        
012400*                                                                         
012500 MAIN-PROGRAM-F.  GOBACK.                                                 
012600*                                                                         
012700*-----------------------------------------------------------------        
012800*    LEE EL MARCADOR EXISTENTE. SI EL ARCHIVO NO EXISTE, SE TRATA         
012900*    COMO POSICION CERO (PRIMERA CORRIDA DEL COLECTOR).                   
013000*-----------------------------------------------------------------        
013100 1000-LEER-MARCA-I.                                                       
013200*                                                                         
013300     MOVE ZEROS TO LK-POSICION WS-MARCA-NUM                               
013400     OPEN INPUT MARCADOR-FILE                                             
013500*                                                                         
013600     IF FS-MARCA-NO-EXISTE THEN                                           
013700        MOVE 10 TO LK-RETORNO                                             
013800     ELSE                                                                 
013900        IF NOT FS-MARCA-OK THEN                                           
014000           DISPLAY '*DMSBKUT ERROR OPEN MARCADOR = ' FS-MARCA             
014100           MOVE 90 TO LK-RETORNO                                          
014200        ELSE                                                              
014300           READ MARCADOR-FILE INTO WS-MARCA-TEXTO                         
014400           IF FS-MARCA-OK THEN                                            
014500              MOVE WS-MARCA-NUM TO LK-POSICION                            
014600           ELSE                                                           
014700              MOVE ZEROS TO LK-POSICION                                   
014800           END-IF                                                         
014900           CLOSE MARCADOR-FILE                                            
015000        END-IF                                                            
015100     END-IF.                                                              
015200*                                                                         
015300 1000-LEER-MARCA-F.  EXIT.                                                
015400*                                                                         
015500*-----------------------------------------------------------------        
015600*    GRABA (SOBREESCRIBE) EL MARCADOR CON LA NUEVA POSICION.              
015700*-----------------------------------------------------------------        
015800 2000-GRABAR-MARCA-I.                                                     
015900*                                                                         
016000     MOVE LK-POSICION TO WS-MARCA-NUM                                     
016100     OPEN OUTPUT MARCADOR-FILE                                            
016200*                                                                         
016300     IF NOT FS-MARCA-OK THEN                                              
016400        DISPLAY '*DMSBKUT ERROR OPEN GRABAR MARCA = ' FS-MARCA            
016500        MOVE 90 TO LK-RETORNO                                             
016600     ELSE                                                                 
016700        WRITE REG-MARCADOR FROM WS-MARCA-TEXTO                            
016800        CLOSE MARCADOR-FILE                                               
016900        IF NOT FS-MARCA-OK THEN                                           
017000           MOVE 90 TO LK-RETORNO                                          
017100        END-IF                                                            
017200     END-IF.                                                              
017300*                                                                         
017400 2000-GRABAR-MARCA-F.  EXIT.                                              
