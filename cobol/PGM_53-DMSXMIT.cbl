000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    DMSXMIT.                                                  
000300 AUTHOR.        J FERRARI.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS - AUDITORIA UNIX.                      
000500 DATE-WRITTEN.  19/11/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.                   
000800*                                                                         
000900******************************************************************        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    ---------------------                                       *        
001200*    19/11/87 JFR TCK-0117  ALTA DEL PROGRAMA. ETAPA TRANSMIT    *        
001300*                           DEL COLECTOR DMS (ENVIO AL SERVIDOR).*        
001400*    21/05/88 JFR TCK-0180  SE AGREGA LA MARCA DE FIN DE LOTE    *        
001500*                           'OVER' AL TERMINAR EL ENVIO.         *        
001600*    17/11/90 MLA TCK-0236  SI LA RESPUESTA NO ES 'OK' SE DEJA   *        
001700*                           LOGREC.TXT INTACTO PARA REINTENTAR   *        
001800*                           EL LOTE COMPLETO EN LA PROXIMA       *        
001900*                           CORRIDA (ANTES SE BORRABA IGUAL).    *        
002000*    10/03/93 RQ  TCK-0304  ESTANDARIZACION DE MENSAJES SEGUN    *        
002100*                           NORMA DE PROGRAMACION 96-04 (ANTIC). *        
002200*    19/12/98 RQ  TCK-0412  REVISION Y2K - SIN CAMPOS DE FECHA   *        
002300*                           EN ESTE PROGRAMA. SIN IMPACTO.       *        
002400*    14/03/02 JFR TCK-0450  SE ESTANDARIZA DDNAME DE SALIDA A    *        
002500*                           DDSERVER PARA TODOS LOS AMBIENTES.   *        
002600*    03/11/03 MLA TCK-0472  SE AGREGA DDSVRESP (SERVIDOR-RESP-   *        
002700*                           FILE) PARA LEER LA RESPUESTA SIN     *        
002800*                           REABRIR DDSERVER EN MODO E/S. SE     *        
002900*                           BORRA FISICAMENTE LOGREC.TXT         *        
003000*                           (DELETE FILE) AL RECIBIR 'OK', SE    *        
003100*                           CORRIGE LA MARCA DE FIN DE LOTE A    *        
003200*                           MINUSCULA 'over' POR PROTOCOLO CON   *        
003300*                           EL SERVIDOR, Y SE INLINEA CPPAIR.    *        
003400******************************************************************        
003500*                                                                         
003600******************************************************************        
003700*    PROPOSITO                                                   *        
003800*    ========                                                    *        
003900*    ETAPA 3 (TRANSMIT) DEL COLECTOR DE AUDITORIA DE LOGINS      *        
004000*    UNIX. ENVIA CADA LINEA DE LOGREC.TXT AL SERVIDOR CENTRAL DE *        
004100*    AUDITORIA, SEGUIDA DE UNA LINEA 'over' QUE MARCA EL FIN DEL *        
004200*    LOTE, Y ESPERA UNA UNICA LINEA DE RESPUESTA. SOLO SE BORRA  *        
004300*    LOGREC.TXT CUANDO LA RESPUESTA ES EXACTAMENTE 'OK'.         *        
004400******************************************************************        
004500*                                                                         
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     UPSI-0 ON  STATUS IS WS-TRAZA-ON                                     
005100            OFF STATUS IS WS-TRAZA-OFF.                                   
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT LOGREC-FILE ASSIGN TO DDLOGREC                                
005600     FILE STATUS  IS FS-LOGREC.                                           
005700*                                                                         
005800     SELECT SERVIDOR-FILE ASSIGN TO DDSERVER                              
005900     FILE STATUS  IS FS-SERVER.                                           
006000*                                                                         
006100     SELECT SERVIDOR-RESP-FILE ASSIGN TO DDSVRESP                         
006200     FILE STATUS  IS FS-SVRESP.                                           
006300*                                                                         
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*                                                                         
006800 FD  LOGREC-FILE                                                          
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     RECORDING MODE IS F.                                                 
007100 01  REG-LOGREC-FD                 PIC X(321).                            
007200*                                                                         
007300 FD  SERVIDOR-FILE                                                        
007400     RECORDING MODE IS F.                                                 
007500 01  REG-SERVIDOR-FD               PIC X(321).                            
007600*                                                                         
007700 FD  SERVIDOR-RESP-FILE                                                   
007800     RECORDING MODE IS F.                                                 
007900 01  REG-SVRESP-FD               PIC X(80).                               
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200*=================================================================        
008300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
008400*                                                                         
008500*----------- COPIAS DE LAYOUT ------------------------------------        
008600*    COPY CPPAIR.                                                         
008700*                                                                         
008800******************************************************************        
008900*         LAYOUT LOGREC - PAR LOGIN/LOGOUT YA CASADO             *        
009000*         (LOGREC.TXT), 5 CAMPOS SEPARADOS POR COMA,             *        
009100*         POSICION FIJA. LARGO DE LINEA = 321 BYTES.             *        
009200*         USUARIO(32),PID(9),HOST(258),LOGIN(9),LOGOUT(9)        *        
009300******************************************************************        
009400 01  REG-LOGREC.                                                          
009500     05  LPR-USUARIO            PIC X(32).                                
009600     05  FILLER                 PIC X(1)  VALUE ','.                      
009700     05  LPR-PID                PIC 9(9).                                 
009800     05  FILLER                 PIC X(1)  VALUE ','.                      
009900     05  LPR-HOST-ORIGEN        PIC X(258).                               
010000     05  FILLER                 PIC X(1)  VALUE ','.                      
010100     05  LPR-INSTANTE-LOGIN     PIC 9(9).                                 
010200     05  FILLER                 PIC X(1)  VALUE ','.                      
010300     05  LPR-INSTANTE-LOGOUT    PIC 9(9).                                 
010400*                                                                         
010500*----------- ARCHIVOS --------------------------------------------        
010600 77  FS-LOGREC                    PIC XX     VALUE SPACES.                
010700     88  FS-LOGREC-OK                        VALUE '00'.                  
010800     88  FS-LOGREC-NO-EXISTE                 VALUE '35'.                  
010900 77  FS-SERVER                    PIC XX     VALUE SPACES.                
011000     88  FS-SERVER-OK                        VALUE '00'.                  
011100 77  FS-SVRESP                    PIC XX     VALUE SPACES.                
011200     88  FS-SVRESP-OK                        VALUE '00'.                  
011300*                                                                         
011400 77  WS-STATUS-FIN                 PIC X     VALUE 'N'.                   
011500     88  WS-FIN-LECTURA                      VALUE 'Y'.                   
011600     88  WS-NO-FIN-LECTURA                   VALUE 'N'.                   
011700*                                                                         
011800 77  WS-CONTINUAR                  PIC X     VALUE 'S'.                   
011900     88  WS-CONTINUAR-SI                     VALUE 'S'.                   
012000     88  WS-CONTINUAR-NO                     VALUE 'N'.                   
012100*                                                                         
012200 77  WS-CONFIRMADO                 PIC X     VALUE 'N'.                   
012300     88  WS-CONFIRMADO-SI                    VALUE 'S'.                   
012400*                                                                         
012500*----------- CONTADORES / SWITCHES -------------------------------        
012600 77  WS-CANT-ENVIADAS              PIC 9(7)  COMP VALUE ZEROS.            
012700 77  WS-TRAZA-ON                   PIC X     VALUE 'N'.                   
012800 77  WS-TRAZA-OFF                  PIC X     VALUE 'N'.                   
012900*                                                                         
013000*----------- MARCA DE FIN DE LOTE Y RESPUESTA DEL SERVIDOR -------        
013100 01  WS-MARCA-FIN-LOTE.                                                   
013200     05  WS-MARCA-TEXTO             PIC X(4)  VALUE 'over'.               
013300     05  FILLER                     PIC X(317) VALUE SPACES.              
013400*                                                                         
013500 01  WS-RESPUESTA-AREA.                                                   
013600     05  WS-RESPUESTA-TEXTO         PIC X(2)  VALUE SPACES.               
013700         88  WS-RESPUESTA-ES-OK                VALUE 'OK'.                
013800     05  FILLER                     PIC X(319) VALUE SPACES.              
013900*                                                                         
014000*----------- AREAS ALTERNATIVAS (VISTA TEXTO PARA DISPLAY) -------        
014100 01  WS-CANT-AREA.                                                        
014200     05  WS-CANT-NUM                PIC 9(7)  VALUE ZEROS.                
014300    05  FILLER                    PIC X(01) VALUE SPACE.                  
014400 01  WS-CANT-ALFA REDEFINES WS-CANT-AREA.                                 
014500     05  WS-CANT-TEXTO              PIC X(7).                             
014600    05  FILLER                    PIC X(01) VALUE SPACE.                  
014700*                                                                         
014800 01  WS-FS-LOGREC-AREA.                                                   
014900     05  WS-FS-LOGREC-NUM           PIC 9(2)  VALUE ZEROS.                
015000    05  FILLER                    PIC X(01) VALUE SPACE.                  
015100 01  WS-FS-LOGREC-ALFA REDEFINES WS-FS-LOGREC-AREA.                       
015200     05  WS-FS-LOGREC-TEXTO         PIC X(2).                             
015300    05  FILLER                    PIC X(01) VALUE SPACE.                  
015400*                                                                         
015500 01  WS-FS-SERVER-AREA.                                                   
015600     05  WS-FS-SERVER-NUM           PIC 9(2)  VALUE ZEROS.                
015700    05  FILLER                    PIC X(01) VALUE SPACE.                  
015800 01  WS-FS-SERVER-ALFA REDEFINES WS-FS-SERVER-AREA.                       
015900     05  WS-FS-SERVER-TEXTO         PIC X(2).                             
016000    05  FILLER                    PIC X(01) VALUE SPACE.                  
016100*                                                                         
016200 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
016300*                                                                         
016400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
016500 PROCEDURE DIVISION.                                                      
016600*                                                                         
016700 MAIN-PROGRAM-I.                                                          
016800*                                                                         
016900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                             
017000*                                                                         
017100     IF WS-CONTINUAR-SI THEN                                              
017200        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                        
017300           UNTIL WS-FIN-LECTURA                                           
017400        PERFORM 9999-FINAL-I THRU 9999-FINAL-F                            
017500     END-IF.                                                              
017600*                                                                         
017700 MAIN-PROGRAM-F.  GOBACK.                                                 
017800*                                                                         
017900*-----------------------------------------------------------------        
018000*    GUARDA: SI NO HAY LOGREC.TXT NO HAY NADA PARA TRANSMITIR.            
018100*    ABRE LA LINEA CONTRA EL SERVIDOR DE AUDITORIA CENTRAL.               
018200*-----------------------------------------------------------------        
018300 1000-INICIO-I.                                                           
018400*                                                                         
018500     MOVE ZEROS TO RETURN-CODE                                            
018600*                                                                         
018700     SET WS-NO-FIN-LECTURA TO TRUE                                        
018800     SET WS-CONTINUAR-SI   TO TRUE                                        
018900*                                                                         
019000     OPEN INPUT LOGREC-FILE                                               
019100     IF FS-LOGREC-NO-EXISTE THEN                                          
019200        SET WS-CONTINUAR-NO TO TRUE                                       
019300        MOVE 90 TO RETURN-CODE                                            
019400        DISPLAY 'DMSXMIT: LOGREC.TXT NO EXISTE, NADA PARA ENVIAR'         
019500     ELSE                                                                 
019600        OPEN OUTPUT SERVIDOR-FILE                                         
019700        OPEN INPUT  SERVIDOR-RESP-FILE                                    
019800     END-IF.                                                              
019900*                                                                         
020000 1000-INICIO-F.  EXIT.                                                    
020100*                                                                         
020200*-----------------------------------------------------------------        
020300*    ENVIA CADA LINEA DE LOGREC.TXT AL SERVIDOR, EN EL MISMO              
020400*    ORDEN EN QUE FUE ESCRITA POR LA ETAPA DE MATCH.                      
020500*-----------------------------------------------------------------        
020600 2000-PROCESO-I.                                                          
020700*                                                                         
020800     READ LOGREC-FILE INTO REG-LOGREC                                     
020900        AT END                                                            
021000           SET WS-FIN-LECTURA TO TRUE                                     
021100        NOT AT END                                                        
021200           WRITE REG-SERVIDOR-FD FROM REG-LOGREC                          
021300           ADD 1 TO WS-CANT-ENVIADAS                                      
021400     END-READ.                                                            
021500*                                                                         
021600 2000-PROCESO-F.  EXIT.                                                   
021700*                                                                         
021800*-----------------------------------------------------------------        
021900*-----------------------------------------------------------------        
022000*    CIERRA EL LOTE CON LA MARCA 'over', LEE LA UNICA LINEA DE            
022100*    RESPUESTA POR LA LINEA DE VUELTA DEL SERVIDOR (DDSVRESP) Y           
022200*    BORRA LOGREC.TXT (DELETE FILE) CUANDO LA RESPUESTA ES                
022300*    EXACTAMENTE 'OK'. SI NO, LO DEJA COMO ESTA PARA REINTENTAR           
022400*    EL LOTE COMPLETO EN LA PROXIMA CORRIDA.                              
022500*-----------------------------------------------------------------        
022600 9999-FINAL-I.                                                            
022700*                                                                         
022800     WRITE REG-SERVIDOR-FD FROM WS-MARCA-FIN-LOTE                         
022900     READ SERVIDOR-RESP-FILE INTO WS-RESPUESTA-AREA                       
023000        AT END                                                            
023100           MOVE SPACES TO WS-RESPUESTA-TEXTO                              
023200     END-READ                                                             
023300*                                                                         
023400     CLOSE LOGREC-FILE                                                    
023500     CLOSE SERVIDOR-FILE                                                  
023600     CLOSE SERVIDOR-RESP-FILE                                             
023700*                                                                         
023800     IF WS-RESPUESTA-ES-OK THEN                                           
023900        SET WS-CONFIRMADO-SI TO TRUE                                      
024000        DISPLAY 'DMSXMIT: LOTE CONFIRMADO POR EL SERVIDOR, OK'            
024100        DELETE FILE LOGREC-FILE                                           
024200           ON EXCEPTION                                                   
024300              DISPLAY 'DMSXMIT: NO SE PUDO BORRAR LOGREC.TXT'             
024400        END-DELETE                                                        
024500     ELSE                                                                 
024600        MOVE 90 TO RETURN-CODE                                            
024700        DISPLAY 'DMSXMIT: SIN CONFIRMACION, SE REINTENTA EL LOTE'         
024800     END-IF                                                               
024900*                                                                         
025000     DISPLAY 'DMSXMIT: LINEAS ENVIADAS   = ' WS-CANT-ENVIADAS.            
025100*                                                                         
025200 9999-FINAL-F.  EXIT.                                                     
