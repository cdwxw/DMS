000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    DMSPARSE.                                                 
000300 AUTHOR.        J FERRARI.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS - AUDITORIA UNIX.                      
000500 DATE-WRITTEN.  05/11/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.                   
000800*                                                                         
000900******************************************************************        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    ---------------------                                       *        
001200*    05/11/87 JFR TCK-0115  ALTA DEL PROGRAMA. ETAPA PARSE DEL   *        
001300*                           COLECTOR DMS (WTMPX BINARIO -> TXT). *        
001400*    30/04/88 JFR TCK-0178  SE AGREGA EL RESGUARDO DE MARCADOR   *        
001500*                           VIA CALL A DMSBKUT (ANTES QUEDABA    *        
001600*                           EN VARIABLE LOCAL Y SE PERDIA).      *        
001700*    02/10/90 MLA TCK-0234  CORRECCION: NO SE VALIDABA QUE       *        
001800*                           QUEDARA AL MENOS UN REGISTRO ENTERO  *        
001900*                           ANTES DE ARRANCAR EL LOTE.           *        
002000*    21/02/93 RQ  TCK-0302  SE ACOTA EL LOTE A 100 REGISTROS     *        
002100*                           POR CORRIDA (ANTES LEIA TODO).       *        
002200*    15/07/96 MLA TCK-0356  ESTANDARIZACION DE MENSAJES SEGUN    *        
002300*                           NORMA DE PROGRAMACION 96-04.         *        
002400*    19/12/98 RQ  TCK-0410  REVISION Y2K - CAMPOS DE FECHA/HORA  *        
002500*                           DEL WTMPX SON SEGUNDOS EPOCH, NO SE  *        
002600*                           GUARDA AAMMDD EN NINGUN LADO. SIN    *        
002700*                           IMPACTO.                             *        
002800*    07/03/02 JFR TCK-0448  SE ESTANDARIZA DDNAME DE SALIDA A    *        
002900*                           DDLOGDAT PARA TODOS LOS AMBIENTES.   *        
003000*    03/11/03 MLA TCK-0470  SE INLINEA EL LAYOUT DE CPWTMX Y     *        
003100*                           CPLOGL (YA NO SE COPIAN EN VIVO,     *        
003200*                           SOLO QUEDAN COMO REFERENCIA).        *        
003300*    09/11/03 MLA TCK-0474  WTMPX-FILE PASA A SER SECUENCIAL     *        
003400*                           COMUN (ANTES USABA RELATIVE/         *        
003500*                           DYNAMIC, UN ACCESO QUE ESTE TALLER   *        
003600*                           NO USA EN NINGUN OTRO PROGRAMA). EL  *        
003700*                           POSICIONAMIENTO SALTEA POR LECTURA   *        
003800*                           SECUENCIAL EN VEZ DE READ POR        *        
003900*                           CLAVE. TAMBIEN SE CIERRA WTMPX-      *        
004000*                           FILE EN TODOS LOS CASOS EN QUE       *        
004100*                           QUEDO ABIERTO, INCLUSO SI FALTO UN   *        
004200*                           REGISTRO ENTERO AL POSICIONAR.       *        
004300******************************************************************        
004400*                                                                         
004500******************************************************************        
004600*    PROPOSITO                                                   *        
004700*    ========                                                    *        
004800*    ETAPA 1 (PARSE) DEL COLECTOR DE AUDITORIA DE LOGINS UNIX.   *        
004900*    LEE EL ARCHIVO NATIVO WTMPX A PARTIR DEL ULTIMO MARCADOR    *        
005000*    DE POSICION, DECODIFICA HASTA 100 EVENTOS DE LOGIN/LOGOUT   *        
005100*    Y LOS DEJA EN LOG.TXT PARA QUE LOS TOME LA ETAPA DE MATCH   *        
005200*    (DMSMATCH). SI LOG.TXT YA EXISTE, LA CORRIDA ANTERIOR NO    *        
005300*    FUE CONSUMIDA TODAVIA: EL PROGRAMA NO HACE NADA Y TERMINA   *        
005400*    EN OK, PARA QUE EL SCHEDULER PUEDA REINVOCARLO SIN RIESGO.  *        
005500******************************************************************        
005600*                                                                         
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     UPSI-0 ON  STATUS IS WS-TRAZA-ON                                     
006200            OFF STATUS IS WS-TRAZA-OFF.                                   
006300*                                                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT WTMPX-FILE ASSIGN TO DDWTMPX                                  
006700     FILE STATUS  IS FS-WTMPX.                                            
006800*                                                                         
006900     SELECT LOGDATA-FILE ASSIGN TO DDLOGDAT                               
007000     FILE STATUS  IS FS-LOGDAT.                                           
007100*                                                                         
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500*                                                                         
007600 FD  WTMPX-FILE                                                           
007700     RECORD CONTAINS 372 CHARACTERS                                       
007800     RECORDING MODE IS F.                                                 
007900 01  REG-WTMPX-FD                 PIC X(372).                             
008000*                                                                         
008100 FD  LOGDATA-FILE                                                         
008200     BLOCK CONTAINS 0 RECORDS                                             
008300     RECORDING MODE IS F.                                                 
008400 01  REG-LOGDATA-FD               PIC X(313).                             
008500*                                                                         
008600 WORKING-STORAGE SECTION.                                                 
008700*=================================================================        
008800 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
008900*                                                                         
009000*----------- COPIAS DE LAYOUT ------------------------------------        
009100*    COPY CPWTMX.                                                         
009200*                                                                         
009300******************************************************************        
009400*         LAYOUT WTMPX - EVENTO DE LOGIN/LOGOUT UNIX             *        
009500*         LARGO REGISTRO = 372 BYTES (BINARIO NATIVO)            *        
009600*         CADA CAMPO SE MIDE DESDE EL COMIENZO DEL REGISTRO,     *        
009700*         POR ESO SE DECLARA COMO UNA SOLA 01 CONTIGUA.          *        
009800******************************************************************        
009900 01  REG-WTMPX.                                                           
010000     05  WTMX-USUARIO           PIC X(32).                                
010100     05  FILLER                 PIC X(36).                                
010200     05  WTMX-PID               PIC S9(9)  COMP.                          
010300     05  WTMX-TIPO-EVENTO       PIC S9(4)  COMP.                          
010400         88  WTMX-ES-LOGIN               VALUE 7.                         
010500         88  WTMX-ES-LOGOUT              VALUE 8.                         
010600     05  FILLER                 PIC X(6).                                 
010700     05  WTMX-INSTANTE          PIC S9(9)  COMP.                          
010800     05  FILLER                 PIC X(30).                                
010900     05  WTMX-HOST-ORIGEN       PIC X(258).                               
011000*    COPY CPLOGL.                                                         
011100*                                                                         
011200******************************************************************        
011300*         LAYOUT LOGDATA - LINEA DE TEXTO INTERMEDIA             *        
011400*         (LOG.TXT Y LOGIN.TXT), 5 CAMPOS SEPARADOS POR COMA,    *        
011500*         POSICION FIJA. LARGO DE LINEA = 313 BYTES.             *        
011600*         USUARIO(32),PID(9),TIPO(1),INSTANTE(9),HOST(258)       *        
011700******************************************************************        
011800 01  REG-LOGDATA.                                                         
011900     05  LDL-USUARIO            PIC X(32).                                
012000     05  FILLER                 PIC X(1)  VALUE ','.                      
012100     05  LDL-PID                PIC 9(9).                                 
012200     05  FILLER                 PIC X(1)  VALUE ','.                      
012300     05  LDL-TIPO-EVENTO        PIC 9(1).                                 
012400         88  LDL-ES-LOGIN               VALUE 7.                          
012500         88  LDL-ES-LOGOUT              VALUE 8.                          
012600     05  FILLER                 PIC X(1)  VALUE ','.                      
012700     05  LDL-INSTANTE           PIC 9(9).                                 
012800     05  FILLER                 PIC X(1)  VALUE ','.                      
012900     05  LDL-HOST-ORIGEN        PIC X(258).                               
013000*                                                                         
013100*----------- ARCHIVOS --------------------------------------------        
013200 77  FS-WTMPX                    PIC XX     VALUE SPACES.                 
013300     88  FS-WTMPX-OK                        VALUE '00'.                   
013400     88  FS-WTMPX-NO-EXISTE                 VALUE '35'.                   
013500 77  FS-LOGDAT                   PIC XX     VALUE SPACES.                 
013600     88  FS-LOGDAT-OK                       VALUE '00'.                   
013700     88  FS-LOGDAT-NO-EXISTE                VALUE '35'.                   
013800*                                                                         
013900 77  WS-STATUS-FIN                PIC X     VALUE 'N'.                    
014000     88  WS-FIN-LECTURA                     VALUE 'Y'.                    
014100     88  WS-NO-FIN-LECTURA                  VALUE 'N'.                    
014200*                                                                         
014300 77  WS-CONTINUAR                 PIC X     VALUE 'S'.                    
014400     88  WS-CONTINUAR-SI                    VALUE 'S'.                    
014500     88  WS-CONTINUAR-NO                    VALUE 'N'.                    
014600 77  WS-WTMPX-ABIERTO             PIC X     VALUE 'N'.                    
014700     88  WS-WTMPX-SI-ABIERTO                VALUE 'S'.                    
014800     88  WS-WTMPX-NO-ABIERTO                VALUE 'N'.                    
014900*                                                                         
015000*----------- CONTADORES / SWITCHES -------------------------------        
015100 77  WS-MAX-LOTE                  PIC 9(3)  COMP VALUE 100.               
015200 77  WS-CANT-LEIDOS                PIC 9(3) COMP VALUE ZEROS.             
015300 77  WS-TRAZA-ON                  PIC X     VALUE 'N'.                    
015400 77  WS-TRAZA-OFF                 PIC X     VALUE 'N'.                    
015500*                                                                         
015600*----------- VARIABLES DE POSICIONAMIENTO ------------------------        
015700 77  WS-WTMX-CLAVE                PIC 9(9)  COMP VALUE ZEROS.             
015800 77  WS-REC-INI                   PIC 9(9)  COMP VALUE ZEROS.             
015900 77  WS-REC-SALTADOS              PIC 9(9)  COMP VALUE ZEROS.             
016000*                                                                         
016100*----------- AREA DE COMUNICACION CON DMSBKUT --------------------        
016200 01  WS-BKUT-COMUNIC.                                                     
016300     05  WS-BKUT-FUNCION           PIC X(1).                              
016400     05  WS-BKUT-POSICION          PIC 9(18) COMP.                        
016500     05  WS-BKUT-RETORNO           PIC 9(2).                              
016600    05  FILLER                   PIC X(01) VALUE SPACE.                   
016700*                                                                         
016800*----------- AREAS ALTERNATIVAS (VISTA TEXTO PARA DISPLAY) -------        
016900 01  WS-POSICION-AREA.                                                    
017000     05  WS-POSICION-NUM           PIC 9(18) VALUE ZEROS.                 
017100    05  FILLER                   PIC X(01) VALUE SPACE.                   
017200 01  WS-POSICION-ALFA REDEFINES WS-POSICION-AREA.                         
017300     05  WS-POSICION-TEXTO         PIC X(18).                             
017400    05  FILLER                   PIC X(01) VALUE SPACE.                   
017500*                                                                         
017600 01  WS-INSTANTE-AREA.                                                    
017700     05  WS-INSTANTE-NUM           PIC 9(9)  VALUE ZEROS.                 
017800    05  FILLER                   PIC X(01) VALUE SPACE.                   
017900 01  WS-INSTANTE-ALFA REDEFINES WS-INSTANTE-AREA.                         
018000     05  WS-INSTANTE-TEXTO         PIC X(9).                              
018100    05  FILLER                   PIC X(01) VALUE SPACE.                   
018200*                                                                         
018300 01  WS-CLAVE-MSG-AREA.                                                   
018400     05  WS-CLAVE-MSG-NUM          PIC 9(9)  VALUE ZEROS.                 
018500    05  FILLER                   PIC X(01) VALUE SPACE.                   
018600 01  WS-CLAVE-MSG-ALFA REDEFINES WS-CLAVE-MSG-AREA.                       
018700     05  WS-CLAVE-MSG-TEXTO        PIC X(9).                              
018800    05  FILLER                   PIC X(01) VALUE SPACE.                   
018900*                                                                         
019000 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
019100*                                                                         
019200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
019300 PROCEDURE DIVISION.                                                      
019400*                                                                         
019500 MAIN-PROGRAM-I.                                                          
019600*                                                                         
019700     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                             
019800*                                                                         
019900     IF WS-CONTINUAR-SI THEN                                              
020000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                        
020100           UNTIL WS-FIN-LECTURA                                           
020200              OR WS-CANT-LEIDOS IS EQUAL TO WS-MAX-LOTE                   
020300     END-IF                                                               
020400*                                                                         
020500     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
020600*                                                                         
020700 MAIN-PROGRAM-F.  GOBACK.                                                 
020800*                                                                         
020900*-----------------------------------------------------------------        
021000*    GUARDAS DE REINICIO, LECTURA DEL MARCADOR Y POSICIONAMIENTO          
021100*    SOBRE EL PRIMER REGISTRO WTMPX A PROCESAR EN ESTA CORRIDA.           
021200*-----------------------------------------------------------------        
021300 1000-INICIO-I.                                                           
021400*                                                                         
021500     MOVE ZEROS TO RETURN-CODE                                            
021600*                                                                         
021700     SET WS-NO-FIN-LECTURA  TO TRUE                                       
021800     SET WS-CONTINUAR-SI    TO TRUE                                       
021900*                                                                         
022000     PERFORM 1100-VALIDAR-LOG-PEND-I THRU 1100-VALIDAR-LOG-PEND-F         
022100*                                                                         
022200     IF WS-CONTINUAR-SI THEN                                              
022300        PERFORM 1200-VALIDAR-WTMPX-I THRU 1200-VALIDAR-WTMPX-F            
022400     END-IF                                                               
022500*                                                                         
022600     IF WS-CONTINUAR-SI THEN                                              
022700        PERFORM 1300-POSICIONAR-I THRU 1300-POSICIONAR-F                  
022800     END-IF.                                                              
022900*                                                                         
023000 1000-INICIO-F.  EXIT.                                                    
023100*                                                                         
023200*-----------------------------------------------------------------        
023300*    SI LOG.TXT YA EXISTE, LA CORRIDA ANTERIOR DE PARSE TODAVIA           
023400*    NO FUE CONSUMIDA POR MATCH: NO SE REPROCESA, SE TERMINA OK.          
023500*-----------------------------------------------------------------        
023600 1100-VALIDAR-LOG-PEND-I.                                                 
023700*                                                                         
023800     OPEN INPUT LOGDATA-FILE                                              
023900     IF FS-LOGDAT-OK THEN                                                 
024000        CLOSE LOGDATA-FILE                                                
024100        SET WS-CONTINUAR-NO TO TRUE                                       
024200        DISPLAY 'DMSPARSE: LOG.TXT PENDIENTE, NO SE REPROCESA'            
024300     END-IF.                                                              
024400*                                                                         
024500 1100-VALIDAR-LOG-PEND-F.  EXIT.                                          
024600*                                                                         
024700*-----------------------------------------------------------------        
024800*    SI WTMPX NO EXISTE, LA ETAPA NO TIENE NADA PARA LEER.                
024900*-----------------------------------------------------------------        
025000 1200-VALIDAR-WTMPX-I.                                                    
025100*                                                                         
025200     OPEN INPUT WTMPX-FILE                                                
025300     IF FS-WTMPX-NO-EXISTE THEN                                           
025400        SET WS-CONTINUAR-NO TO TRUE                                       
025500        MOVE 90 TO RETURN-CODE                                            
025600        DISPLAY 'DMSPARSE: WTMPX NO EXISTE, NADA PARA HACER'              
025700     ELSE                                                                 
025800        SET WS-WTMPX-SI-ABIERTO TO TRUE                                   
025900     END-IF.                                                              
026000*                                                                         
026100 1200-VALIDAR-WTMPX-F.  EXIT.                                             
026200*                                                                         
026300*-----------------------------------------------------------------        
026400*-----------------------------------------------------------------        
026500*    LEE EL MARCADOR Y SE POSICIONA SALTEANDO POR LECTURA SECUENCIAL      
026600*    LOS REGISTROS YA PROCESADOS EN CORRIDAS ANTERIORES (WTMPX ES UN      
026700*    ARCHIVO SECUENCIAL COMUN, SIN ACCESO DIRECTO POR CLAVE). SI EL       
026800*    PRIMER REGISTRO A PROCESAR NO EXISTE, NO HAY UN REGISTRO ENTERO      
026900*    DISPONIBLE TODAVIA.                                                  
027000*-----------------------------------------------------------------        
027100 1300-POSICIONAR-I.                                                       
027200*                                                                         
027300     MOVE 'L' TO WS-BKUT-FUNCION                                          
027400     CALL 'DMSBKUT' USING WS-BKUT-COMUNIC                                 
027500     MOVE WS-BKUT-POSICION TO WS-POSICION-NUM                             
027600*                                                                         
027700     DIVIDE WS-POSICION-NUM BY 372 GIVING WS-REC-INI                      
027800     MOVE WS-REC-INI TO WS-WTMX-CLAVE                                     
027900*                                                                         
028000     PERFORM 1350-SALTAR-I THRU 1350-SALTAR-F                             
028100        VARYING WS-REC-SALTADOS FROM 1 BY 1                               
028200           UNTIL WS-REC-SALTADOS > WS-REC-INI                             
028300              OR WS-FIN-LECTURA                                           
028400*                                                                         
028500     IF NOT WS-FIN-LECTURA THEN                                           
028600        ADD 1 TO WS-WTMX-CLAVE                                            
028700        READ WTMPX-FILE INTO REG-WTMPX                                    
028800           AT END                                                         
028900              SET WS-CONTINUAR-NO TO TRUE                                 
029000              MOVE 90 TO RETURN-CODE                                      
029100              SET WS-FIN-LECTURA  TO TRUE                                 
029200              DISPLAY 'DMSPARSE: FALTA UN REGISTRO WTMPX COMPLETO'        
029300           NOT AT END                                                     
029400              PERFORM 2200-DECODIFICAR-I THRU 2200-DECODIFICAR-F          
029500        END-READ                                                          
029600     END-IF.                                                              
029700*                                                                         
029800 1300-POSICIONAR-F.  EXIT.                                                
029900*                                                                         
030000*-----------------------------------------------------------------        
030100*    SALTA UN REGISTRO WTMPX YA CONSUMIDO POR UNA CORRIDA ANTERIOR.       
030200*-----------------------------------------------------------------        
030300 1350-SALTAR-I.                                                           
030400*                                                                         
030500     READ WTMPX-FILE INTO REG-WTMPX                                       
030600        AT END                                                            
030700           SET WS-CONTINUAR-NO TO TRUE                                    
030800           MOVE 90 TO RETURN-CODE                                         
030900           SET WS-FIN-LECTURA  TO TRUE                                    
031000           DISPLAY 'DMSPARSE: FALTA UN REGISTRO WTMPX COMPLETO'           
031100     END-READ.                                                            
031200*                                                                         
031300 1350-SALTAR-F.  EXIT.                                                    
031400*                                                                         
031500*-----------------------------------------------------------------        
031600*    CUERPO DEL LOTE: EL PRIMER REGISTRO YA FUE LEIDO EN EL               
031700*    POSICIONAMIENTO, DE AHI EN MAS SE LEE SECUENCIAL.                    
031800*-----------------------------------------------------------------        
031900 2000-PROCESO-I.                                                          
032000*                                                                         
032100     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
032200*                                                                         
032300 2000-PROCESO-F.  EXIT.                                                   
032400*                                                                         
032500*-----------------------------------------------------------------        
032600 2100-LEER-I.                                                             
032700*                                                                         
032800     IF NOT WS-FIN-LECTURA THEN                                           
032900        READ WTMPX-FILE NEXT RECORD INTO REG-WTMPX                        
033000           AT END                                                         
033100              SET WS-FIN-LECTURA TO TRUE                                  
033200           NOT AT END                                                     
033300              PERFORM 2200-DECODIFICAR-I THRU 2200-DECODIFICAR-F          
033400              ADD 1 TO WS-WTMX-CLAVE                                      
033500        END-READ                                                          
033600     END-IF.                                                              
033700*                                                                         
033800 2100-LEER-F.  EXIT.                                                      
033900*                                                                         
034000*-----------------------------------------------------------------        
034100*    DECODIFICA UN REGISTRO WTMPX Y LO ESCRIBE COMO UNA LINEA             
034200*    LOG-DATA EN LOG.TXT. LOS CAMPOS ALFANUMERICOS QUEDAN CON             
034300*    LOS BLANCOS DE COLA TAL COMO VIENEN, YA QUE EL BINARIO               
034400*    NATIVO LOS TRAE RELLENOS CON ESPACIOS.                               
034500*-----------------------------------------------------------------        
034600 2200-DECODIFICAR-I.                                                      
034700*                                                                         
034800     MOVE WTMX-USUARIO      TO LDL-USUARIO                                
034900     MOVE WTMX-PID          TO LDL-PID                                    
035000     MOVE WTMX-TIPO-EVENTO  TO LDL-TIPO-EVENTO                            
035100     MOVE WTMX-INSTANTE     TO LDL-INSTANTE                               
035200     MOVE WTMX-HOST-ORIGEN  TO LDL-HOST-ORIGEN                            
035300*                                                                         
035400     IF WS-CANT-LEIDOS IS EQUAL TO ZEROS THEN                             
035500        OPEN OUTPUT LOGDATA-FILE                                          
035600     END-IF                                                               
035700*                                                                         
035800     WRITE REG-LOGDATA-FD FROM REG-LOGDATA                                
035900     ADD 1 TO WS-CANT-LEIDOS.                                             
036000*                                                                         
036100 2200-DECODIFICAR-F.  EXIT.                                               
036200*                                                                         
036300*-----------------------------------------------------------------        
036400*-----------------------------------------------------------------        
036500*    GRABA EL NUEVO MARCADOR (SOLO SI SE LEYO ALGO) Y CIERRA. SE          
036600*    CIERRA WTMPX-FILE SIEMPRE QUE HAYA QUEDADO ABIERTO, AUNQUE EL        
036700*    POSICIONAMIENTO HAYA FALLADO POR FALTA DE UN REGISTRO ENTERO.        
036800*-----------------------------------------------------------------        
036900 9999-FINAL-I.                                                            
037000*                                                                         
037100     IF WS-CANT-LEIDOS IS GREATER THAN ZEROS THEN                         
037200        CLOSE LOGDATA-FILE                                                
037300*                                                                         
037400        COMPUTE WS-POSICION-NUM = (WS-WTMX-CLAVE - 1) * 372               
037500        MOVE WS-POSICION-NUM TO WS-BKUT-POSICION                          
037600        MOVE 'G' TO WS-BKUT-FUNCION                                       
037700        CALL 'DMSBKUT' USING WS-BKUT-COMUNIC                              
037800*                                                                         
037900        DISPLAY 'DMSPARSE: REGISTROS LEIDOS  = ' WS-CANT-LEIDOS           
038000        DISPLAY 'DMSPARSE: NUEVO MARCADOR    = ' WS-POSICION-NUM          
038100     END-IF                                                               
038200*                                                                         
038300     IF WS-WTMPX-SI-ABIERTO THEN                                          
038400        CLOSE WTMPX-FILE                                                  
038500     END-IF.                                                              
038600*                                                                         
038700 9999-FINAL-F.  EXIT.                                                     
