000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    DMSMATCH.                                                 
000300 AUTHOR.        J FERRARI.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS - AUDITORIA UNIX.                      
000500 DATE-WRITTEN.  12/11/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.                   
000800*                                                                         
000900******************************************************************        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    ---------------------                                       *        
001200*    12/11/87 JFR TCK-0116  ALTA DEL PROGRAMA. ETAPA MATCH DEL   *        
001300*                           COLECTOR DMS (CASA LOGIN CON LOGOUT).*        
001400*    14/05/88 JFR TCK-0179  SE INCORPORA LOGIN.TXT COMO ARRASTRE *        
001500*                           DE LOGINS SIN CASAR DE LA CORRIDA    *        
001600*                           ANTERIOR.                            *        
001700*    09/11/90 MLA TCK-0235  SE REEMPLAZA LA TABLA EN MEMORIA POR *        
001800*                           SORT/MERGE EXTERNO: EL VOLUMEN DE    *        
001900*                           WTMPX EN EL NODO CENTRAL YA NO ENTRA *        
002000*                           COMODO EN WORKING-STORAGE.           *        
002100*    04/03/93 RQ  TCK-0303  SE BORRA LOGREC.TXT PARCIAL SI HUBO  *        
002200*                           ERROR DE E/S DURANTE EL CASE.        *        
002300*    22/08/96 MLA TCK-0357  ESTANDARIZACION DE MENSAJES SEGUN    *        
002400*                           NORMA DE PROGRAMACION 96-04.         *        
002500*    19/12/98 RQ  TCK-0411  REVISION Y2K - NO HAY CAMPOS DE      *        
002600*                           FECHA AAMMDD EN ESTE PROGRAMA, TIME  *        
002700*                           ES SEGUNDOS EPOCH. SIN IMPACTO.      *        
002800*    11/03/02 JFR TCK-0449  SE ESTANDARIZAN DDNAMES DE ENTRADA Y *        
002900*                           SALIDA PARA TODOS LOS AMBIENTES.     *        
003000*    16/09/03 MLA TCK-0467  SE REEMPLAZA EL SORT/MERGE EXTERNO   *        
003100*                           POR DOS MAPAS INDEXADOS (LOGIN Y     *        
003200*                           LOGOUT) CLAVE USUARIO+PID+HOST, IGUAL*        
003300*                           TECNICA INDEXED QUE YA USA EL NODO   *        
003400*                           CENTRAL EN PGM_30. SE ELIMINA EL     *        
003500*                           WORK FILE DE SORT Y EL CORTE DE      *        
003600*                           CONTROL, QUE QUEDABAN EXPUESTOS A UN *        
003700*                           REINICIO A MEDIO ARMAR SI EL PASO    *        
003800*                           CAIA ENTRE EL SORT Y EL PROCESO.     *        
003900*    16/09/03 MLA TCK-0467  RETURN-CODE SE PONE EN CERO AL       *        
004000*                           INICIO: UNA ETAPA ANTERIOR DE LA     *        
004100*                           MISMA PASADA PODIA DEJAR EL RC EN 90 *        
004200*                           Y ESTE PROGRAMA LO HEREDABA AUNQUE   *        
004300*                           TERMINARA BIEN.                      *        
004400*    03/11/03 MLA TCK-0471  SE IMPLEMENTA EL BORRADO FISICO DE   *        
004500*                           LOG.TXT (AL TERMINAR BIEN) Y DE UN   *        
004600*                           LOGREC.TXT PARCIAL (SI HUBO ERROR DE *        
004700*                           E/S) MEDIANTE DELETE FILE. EL JCL DEL*        
004800*                           PASO NO CUBRE ESTO EN TODOS LOS      *        
004900*                           AMBIENTES Y EL PROGRAMA QUEDABA      *        
005000*                           BLOQUEADO EN LA CORRIDA SIGUIENTE.   *        
005100*    03/11/03 MLA TCK-0473  SE INLINEA EL LAYOUT DE CPLOGL Y     *        
005200*                           CPPAIR (YA NO SE COPIAN EN VIVO,     *        
005300*                           SOLO QUEDAN COMO REFERENCIA).        *        
005400******************************************************************        
005500*                                                                         
005600******************************************************************        
005700*    PROPOSITO                                                   *        
005800*    ========                                                    *        
005900*    ETAPA 2 (MATCH) DEL COLECTOR DE AUDITORIA DE LOGINS UNIX.   *        
006000*    CASA CADA EVENTO DE LOGOUT CON EL ULTIMO LOGIN PENDIENTE    *        
006100*    QUE COMPARTA USUARIO/PID/HOST Y DEJA UN REGISTRO POR CADA   *        
006200*    SESION COMPLETA EN LOGREC.TXT. LOS LOGINS QUE NO CASARON    *        
006300*    QUEDAN EN LOGIN.TXT PARA LA PROXIMA CORRIDA. LOS LOGOUTS    *        
006400*    QUE NO CASARON SE DESCARTAN, NO HAY ARRASTRE DE LOGOUTS.    *        
006500*    LOG.TXT SE CARGA PRIMERO Y LOGIN.TXT (ARRASTRE) DESPUES,    *        
006600*    EN EL MISMO MAPA, PARA QUE UN LOGIN DE ARRASTRE PISE A UNO  *        
006700*    DE LOG.TXT SI COMPARTEN CLAVE (ULTIMO GANA).                *        
006800******************************************************************        
006900*                                                                         
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SPECIAL-NAMES.                                                           
007400     UPSI-0 ON  STATUS IS WS-TRAZA-ON                                     
007500            OFF STATUS IS WS-TRAZA-OFF.                                   
007600*                                                                         
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900     SELECT WORK-LOGIN-FILE ASSIGN TO DDWKLOGI                            
008000     ORGANIZATION IS INDEXED                                              
008100     ACCESS MODE   IS DYNAMIC                                             
008200     RECORD KEY    IS WRK-LOGIN-CLAVE                                     
008300     FILE STATUS   IS FS-WLOGIN.                                          
008400*                                                                         
008500     SELECT WORK-LOGOUT-FILE ASSIGN TO DDWKLOGO                           
008600     ORGANIZATION IS INDEXED                                              
008700     ACCESS MODE   IS DYNAMIC                                             
008800     RECORD KEY    IS WRK-LOGOUT-CLAVE                                    
008900     FILE STATUS   IS FS-WLOGOUT.                                         
009000*                                                                         
009100     SELECT LOGDATA-FILE ASSIGN TO DDLOGDAT                               
009200     FILE STATUS  IS FS-LOGDAT.                                           
009300*                                                                         
009400     SELECT LOGIN-FILE ASSIGN TO DDLOGIN                                  
009500     FILE STATUS  IS FS-LOGIN.                                            
009600*                                                                         
009700     SELECT LOGREC-FILE ASSIGN TO DDLOGREC                                
009800     FILE STATUS  IS FS-LOGREC.                                           
009900*                                                                         
010000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300*                                                                         
010400*----------- MAPA INDEXADO DE LOGINS PENDIENTES DE CASAR ---------        
010500*    CLAVE = USUARIO+PID+HOST. ULTIMO LOGIN DE CADA CLAVE (EL MAS         
010600*    NUEVO PISA AL ANTERIOR VIA REWRITE). SE BORRA EL REGISTRO            
010700*    CUANDO CASA CON UN LOGOUT; LO QUE QUEDA AL FINAL ES ARRASTRE.        
010800 FD  WORK-LOGIN-FILE                                                      
010900     RECORDING MODE IS F.                                                 
011000 01  REG-WORK-LOGIN.                                                      
011100     05  WRK-LOGIN-CLAVE.                                                 
011200         10  WKL-USUARIO           PIC X(32).                             
011300         10  WKL-PID               PIC 9(9).                              
011400         10  WKL-HOST-ORIGEN       PIC X(258).                            
011500     05  WKL-INSTANTE              PIC 9(9).                              
011600     05  FILLER                    PIC X(01) VALUE SPACE.                 
011700*                                                                         
011800*----------- MAPA INDEXADO DE LOGOUTS DE LA CORRIDA ACTUAL -------        
011900*    MISMA CLAVE QUE EL MAPA DE LOGINS. SOLO SE USA PARA RECORRIDO        
012000*    SECUENCIAL EN 3000-CASAR-I, NUNCA SE ACCEDE POR CLAVE PROPIA.        
012100 FD  WORK-LOGOUT-FILE                                                     
012200     RECORDING MODE IS F.                                                 
012300 01  REG-WORK-LOGOUT.                                                     
012400     05  WRK-LOGOUT-CLAVE.                                                
012500         10  WKO-USUARIO           PIC X(32).                             
012600         10  WKO-PID               PIC 9(9).                              
012700         10  WKO-HOST-ORIGEN       PIC X(258).                            
012800     05  WKO-INSTANTE              PIC 9(9).                              
012900     05  FILLER                    PIC X(01) VALUE SPACE.                 
013000*                                                                         
013100 FD  LOGDATA-FILE                                                         
013200     BLOCK CONTAINS 0 RECORDS                                             
013300     RECORDING MODE IS F.                                                 
013400 01  REG-LOGDATA-FD                PIC X(313).                            
013500*                                                                         
013600 FD  LOGIN-FILE                                                           
013700     BLOCK CONTAINS 0 RECORDS                                             
013800     RECORDING MODE IS F.                                                 
013900 01  REG-LOGIN-FD                  PIC X(313).                            
014000*                                                                         
014100 FD  LOGREC-FILE                                                          
014200     BLOCK CONTAINS 0 RECORDS                                             
014300     RECORDING MODE IS F.                                                 
014400 01  REG-LOGREC-FD                 PIC X(321).                            
014500*                                                                         
014600 WORKING-STORAGE SECTION.                                                 
014700*=================================================================        
014800 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
014900*                                                                         
015000*----------- COPIAS DE LAYOUT ------------------------------------        
015100*    COPY CPLOGL.                                                         
015200*                                                                         
015300******************************************************************        
015400*         LAYOUT LOGDATA - LINEA DE TEXTO INTERMEDIA             *        
015500*         (LOG.TXT Y LOGIN.TXT), 5 CAMPOS SEPARADOS POR COMA,    *        
015600*         POSICION FIJA. LARGO DE LINEA = 313 BYTES.             *        
015700*         USUARIO(32),PID(9),TIPO(1),INSTANTE(9),HOST(258)       *        
015800******************************************************************        
015900 01  REG-LOGDATA.                                                         
016000     05  LDL-USUARIO            PIC X(32).                                
016100     05  FILLER                 PIC X(1)  VALUE ','.                      
016200     05  LDL-PID                PIC 9(9).                                 
016300     05  FILLER                 PIC X(1)  VALUE ','.                      
016400     05  LDL-TIPO-EVENTO        PIC 9(1).                                 
016500         88  LDL-ES-LOGIN               VALUE 7.                          
016600         88  LDL-ES-LOGOUT              VALUE 8.                          
016700     05  FILLER                 PIC X(1)  VALUE ','.                      
016800     05  LDL-INSTANTE           PIC 9(9).                                 
016900     05  FILLER                 PIC X(1)  VALUE ','.                      
017000     05  LDL-HOST-ORIGEN        PIC X(258).                               
017100*    COPY CPPAIR.                                                         
017200*                                                                         
017300******************************************************************        
017400*         LAYOUT LOGREC - PAR LOGIN/LOGOUT YA CASADO             *        
017500*         (LOGREC.TXT), 5 CAMPOS SEPARADOS POR COMA,             *        
017600*         POSICION FIJA. LARGO DE LINEA = 321 BYTES.             *        
017700*         USUARIO(32),PID(9),HOST(258),LOGIN(9),LOGOUT(9)        *        
017800******************************************************************        
017900 01  REG-LOGREC.                                                          
018000     05  LPR-USUARIO            PIC X(32).                                
018100     05  FILLER                 PIC X(1)  VALUE ','.                      
018200     05  LPR-PID                PIC 9(9).                                 
018300     05  FILLER                 PIC X(1)  VALUE ','.                      
018400     05  LPR-HOST-ORIGEN        PIC X(258).                               
018500     05  FILLER                 PIC X(1)  VALUE ','.                      
018600     05  LPR-INSTANTE-LOGIN     PIC 9(9).                                 
018700     05  FILLER                 PIC X(1)  VALUE ','.                      
018800     05  LPR-INSTANTE-LOGOUT    PIC 9(9).                                 
018900*                                                                         
019000*----------- ARCHIVOS --------------------------------------------        
019100 77  FS-WLOGIN                    PIC XX     VALUE SPACES.                
019200     88  FS-WLOGIN-OK                        VALUE '00'.                  
019300     88  FS-WLOGIN-SIN-CLAVE                 VALUE '23'.                  
019400 77  FS-WLOGOUT                   PIC XX     VALUE SPACES.                
019500     88  FS-WLOGOUT-OK                       VALUE '00'.                  
019600     88  FS-WLOGOUT-SIN-CLAVE                VALUE '23'.                  
019700 77  FS-LOGDAT                    PIC XX     VALUE SPACES.                
019800     88  FS-LOGDAT-OK                        VALUE '00'.                  
019900     88  FS-LOGDAT-NO-EXISTE                 VALUE '35'.                  
020000 77  FS-LOGIN                     PIC XX     VALUE SPACES.                
020100     88  FS-LOGIN-OK                         VALUE '00'.                  
020200     88  FS-LOGIN-NO-EXISTE                  VALUE '35'.                  
020300 77  FS-LOGREC                    PIC XX     VALUE SPACES.                
020400     88  FS-LOGREC-OK                        VALUE '00'.                  
020500     88  FS-LOGREC-NO-EXISTE                 VALUE '35'.                  
020600*                                                                         
020700 77  WS-STATUS-FIN                 PIC X     VALUE 'N'.                   
020800     88  WS-FIN-LECTURA                      VALUE 'Y'.                   
020900     88  WS-NO-FIN-LECTURA                   VALUE 'N'.                   
021000*                                                                         
021100 77  WS-CONTINUAR                  PIC X     VALUE 'S'.                   
021200     88  WS-CONTINUAR-SI                     VALUE 'S'.                   
021300     88  WS-CONTINUAR-NO                     VALUE 'N'.                   
021400*                                                                         
021500*----------- CONTADORES / SWITCHES -------------------------------        
021600 77  WS-CANT-CASADOS               PIC 9(7) COMP VALUE ZEROS.             
021700 77  WS-CANT-ARRASTRE              PIC 9(7) COMP VALUE ZEROS.             
021800 77  WS-CANT-DESCARTADOS           PIC 9(7) COMP VALUE ZEROS.             
021900 77  WS-TRAZA-ON                   PIC X     VALUE 'N'.                   
022000 77  WS-TRAZA-OFF                  PIC X     VALUE 'N'.                   
022100*                                                                         
022200*----------- AREAS ALTERNATIVAS (VISTA TEXTO PARA DISPLAY) -------        
022300 01  WS-CANT-AREA.                                                        
022400     05  WS-CANT-NUM                PIC 9(7)  VALUE ZEROS.                
022500     05  FILLER                    PIC X(01) VALUE SPACE.                 
022600 01  WS-CANT-ALFA REDEFINES WS-CANT-AREA.                                 
022700     05  WS-CANT-TEXTO              PIC X(7).                             
022800     05  FILLER                    PIC X(01) VALUE SPACE.                 
022900*                                                                         
023000 01  WS-PID-AREA.                                                         
023100     05  WS-PID-NUM                 PIC 9(9)  VALUE ZEROS.                
023200     05  FILLER                    PIC X(01) VALUE SPACE.                 
023300 01  WS-PID-ALFA REDEFINES WS-PID-AREA.                                   
023400     05  WS-PID-TEXTO               PIC X(9).                             
023500     05  FILLER                    PIC X(01) VALUE SPACE.                 
023600*                                                                         
023700 01  WS-CANT-TOTAL-AREA.                                                  
023800     05  WS-CANT-TOTAL-NUM          PIC 9(7)  VALUE ZEROS.                
023900     05  FILLER                    PIC X(01) VALUE SPACE.                 
024000 01  WS-CANT-TOTAL-ALFA REDEFINES WS-CANT-TOTAL-AREA.                     
024100     05  WS-CANT-TOTAL-TEXTO        PIC X(7).                             
024200     05  FILLER                    PIC X(01) VALUE SPACE.                 
024300*                                                                         
024400 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
024500*                                                                         
024600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
024700 PROCEDURE DIVISION.                                                      
024800*                                                                         
024900 MAIN-PROGRAM-I.                                                          
025000*                                                                         
025100     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                             
025200*                                                                         
025300     IF WS-CONTINUAR-SI THEN                                              
025400        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                        
025500     END-IF                                                               
025600*                                                                         
025700     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
025800*                                                                         
025900 MAIN-PROGRAM-F.  GOBACK.                                                 
026000*                                                                         
026100*-----------------------------------------------------------------        
026200*    GUARDAS DE REINICIO: SI LOGREC.TXT YA EXISTE, LA CORRIDA             
026300*    ANTERIOR TODAVIA NO FUE CONSUMIDA POR TRANSMIT. SI LOG.TXT           
026400*    NO EXISTE, TODAVIA NO SE HIZO NINGUN PARSE.                          
026500*-----------------------------------------------------------------        
026600 1000-INICIO-I.                                                           
026700*                                                                         
026800     MOVE ZEROS TO RETURN-CODE                                            
026900*                                                                         
027000     SET WS-CONTINUAR-SI      TO TRUE                                     
027100*                                                                         
027200     OPEN INPUT LOGREC-FILE                                               
027300     IF FS-LOGREC-OK THEN                                                 
027400        CLOSE LOGREC-FILE                                                 
027500        SET WS-CONTINUAR-NO TO TRUE                                       
027600        DISPLAY 'DMSMATCH: LOGREC.TXT PENDIENTE, NO SE REPROCESA'         
027700     END-IF                                                               
027800*                                                                         
027900     IF WS-CONTINUAR-SI THEN                                              
028000        OPEN INPUT LOGDATA-FILE                                           
028100        IF FS-LOGDAT-NO-EXISTE THEN                                       
028200           SET WS-CONTINUAR-NO TO TRUE                                    
028300           MOVE 90 TO RETURN-CODE                                         
028400           DISPLAY 'DMSMATCH: LOG.TXT NO EXISTE, NADA PARA CASAR'         
028500        ELSE                                                              
028600           CLOSE LOGDATA-FILE                                             
028700        END-IF                                                            
028800     END-IF.                                                              
028900*                                                                         
029000 1000-INICIO-F.  EXIT.                                                    
029100*                                                                         
029200*-----------------------------------------------------------------        
029300*    ARMA LOS DOS MAPAS INDEXADOS Y LUEGO HACE EL CASE. LOS               
029400*    ARCHIVOS DE TRABAJO SON TRANSITORIOS (DISP=(NEW,DELETE) EN           
029500*    EL JCL DEL PASO), POR ESO SE ABREN OUTPUT PARA CREARLOS Y            
029600*    ENSEGUIDA SE REABREN I-O PARA PODER LEER/GRABAR POR CLAVE.           
029700*-----------------------------------------------------------------        
029800 2000-PROCESO-I.                                                          
029900*                                                                         
030000     PERFORM 2100-CARGAR-MAPAS-I THRU 2100-CARGAR-MAPAS-F                 
030100*                                                                         
030200     OPEN OUTPUT LOGREC-FILE                                              
030300     OPEN OUTPUT LOGIN-FILE                                               
030400*                                                                         
030500     PERFORM 3000-CASAR-I    THRU 3000-CASAR-F                            
030600     PERFORM 4000-ARRASTRE-I THRU 4000-ARRASTRE-F                         
030700*                                                                         
030800     CLOSE LOGREC-FILE                                                    
030900     CLOSE LOGIN-FILE                                                     
031000     CLOSE WORK-LOGIN-FILE                                                
031100     CLOSE WORK-LOGOUT-FILE.                                              
031200*                                                                         
031300 2000-PROCESO-F.  EXIT.                                                   
031400*                                                                         
031500*-----------------------------------------------------------------        
031600*    CREA LOS DOS MAPAS INDEXADOS Y LOS PUEBLA CON LOG.TXT Y,             
031700*    SI EXISTE, CON LOGIN.TXT (ARRASTRE) A CONTINUACION, EN ESE           
031800*    ORDEN, PARA QUE UN LOGIN DE ARRASTRE PISE A UNO DE LOG.TXT           
031900*    SI COMPARTEN CLAVE (ULTIMO GANA).                                    
032000*-----------------------------------------------------------------        
032100 2100-CARGAR-MAPAS-I.                                                     
032200*                                                                         
032300     OPEN OUTPUT WORK-LOGIN-FILE                                          
032400     CLOSE WORK-LOGIN-FILE                                                
032500     OPEN I-O WORK-LOGIN-FILE                                             
032600*                                                                         
032700     OPEN OUTPUT WORK-LOGOUT-FILE                                         
032800     CLOSE WORK-LOGOUT-FILE                                               
032900     OPEN I-O WORK-LOGOUT-FILE                                            
033000*                                                                         
033100     OPEN INPUT LOGDATA-FILE                                              
033200     SET WS-NO-FIN-LECTURA TO TRUE                                        
033300     PERFORM 2200-CARGAR-LOGDATA-I THRU 2200-CARGAR-LOGDATA-F             
033400        UNTIL WS-FIN-LECTURA                                              
033500     CLOSE LOGDATA-FILE                                                   
033600*                                                                         
033700     OPEN INPUT LOGIN-FILE                                                
033800     IF FS-LOGIN-OK THEN                                                  
033900        SET WS-NO-FIN-LECTURA TO TRUE                                     
034000        PERFORM 2300-CARGAR-LOGIN-I THRU 2300-CARGAR-LOGIN-F              
034100           UNTIL WS-FIN-LECTURA                                           
034200        CLOSE LOGIN-FILE                                                  
034300     END-IF.                                                              
034400*                                                                         
034500 2100-CARGAR-MAPAS-F.  EXIT.                                              
034600*                                                                         
034700*-----------------------------------------------------------------        
034800*    LEE UNA LINEA DE LOG.TXT (LDL-ES-LOGIN/LOGOUT ES EL FILTRO           
034900*    DE TIPO 7/8, LO DEMAS SE DESCARTA) Y LA CLASIFICA.                   
035000*-----------------------------------------------------------------        
035100 2200-CARGAR-LOGDATA-I.                                                   
035200*                                                                         
035300     READ LOGDATA-FILE INTO REG-LOGDATA                                   
035400        AT END                                                            
035500           SET WS-FIN-LECTURA TO TRUE                                     
035600        NOT AT END                                                        
035700           IF LDL-ES-LOGIN OR LDL-ES-LOGOUT THEN                          
035800              PERFORM 2400-CLASIFICAR-I THRU 2400-CLASIFICAR-F            
035900           ELSE                                                           
036000              ADD 1 TO WS-CANT-DESCARTADOS                                
036100           END-IF                                                         
036200     END-READ.                                                            
036300*                                                                         
036400 2200-CARGAR-LOGDATA-F.  EXIT.                                            
036500*                                                                         
036600*-----------------------------------------------------------------        
036700*    LEE UNA LINEA DE LOGIN.TXT (ARRASTRE) Y LA CLASIFICA IGUAL           
036800*    QUE UNA LINEA DE LOG.TXT.                                            
036900*-----------------------------------------------------------------        
037000 2300-CARGAR-LOGIN-I.                                                     
037100*                                                                         
037200     READ LOGIN-FILE INTO REG-LOGDATA                                     
037300        AT END                                                            
037400           SET WS-FIN-LECTURA TO TRUE                                     
037500        NOT AT END                                                        
037600           IF LDL-ES-LOGIN OR LDL-ES-LOGOUT THEN                          
037700              PERFORM 2400-CLASIFICAR-I THRU 2400-CLASIFICAR-F            
037800           ELSE                                                           
037900              ADD 1 TO WS-CANT-DESCARTADOS                                
038000           END-IF                                                         
038100     END-READ.                                                            
038200*                                                                         
038300 2300-CARGAR-LOGIN-F.  EXIT.                                              
038400*                                                                         
038500*-----------------------------------------------------------------        
038600*    DESPACHA LA LINEA YA FILTRADA (REG-LOGDATA) AL MAPA QUE              
038700*    CORRESPONDA SEGUN EL TIPO DE EVENTO.                                 
038800*-----------------------------------------------------------------        
038900 2400-CLASIFICAR-I.                                                       
039000*                                                                         
039100     EVALUATE TRUE                                                        
039200        WHEN LDL-ES-LOGIN                                                 
039300           PERFORM 2500-GRABAR-LOGIN-I  THRU 2500-GRABAR-LOGIN-F          
039400        WHEN LDL-ES-LOGOUT                                                
039500           PERFORM 2600-GRABAR-LOGOUT-I THRU 2600-GRABAR-LOGOUT-F         
039600     END-EVALUATE                                                         
039700     ADD 1 TO WS-CANT-TOTAL-NUM.                                          
039800*                                                                         
039900 2400-CLASIFICAR-F.  EXIT.                                                
040000*                                                                         
040100*-----------------------------------------------------------------        
040200*    GRABA/ACTUALIZA EL MAPA DE LOGINS. SI LA CLAVE YA EXISTE SE          
040300*    HACE REWRITE (EL LOGIN MAS NUEVO PISA AL ANTERIOR); SI NO            
040400*    EXISTE SE HACE WRITE.                                                
040500*-----------------------------------------------------------------        
040600 2500-GRABAR-LOGIN-I.                                                     
040700*                                                                         
040800     MOVE LDL-USUARIO      TO WKL-USUARIO                                 
040900     MOVE LDL-PID          TO WKL-PID                                     
041000     MOVE LDL-HOST-ORIGEN  TO WKL-HOST-ORIGEN                             
041100*                                                                         
041200     READ WORK-LOGIN-FILE                                                 
041300        INVALID KEY                                                       
041400           MOVE LDL-INSTANTE TO WKL-INSTANTE                              
041500           WRITE REG-WORK-LOGIN                                           
041600        NOT INVALID KEY                                                   
041700           MOVE LDL-INSTANTE TO WKL-INSTANTE                              
041800           REWRITE REG-WORK-LOGIN                                         
041900     END-READ.                                                            
042000*                                                                         
042100 2500-GRABAR-LOGIN-F.  EXIT.                                              
042200*                                                                         
042300*-----------------------------------------------------------------        
042400*    GRABA/ACTUALIZA EL MAPA DE LOGOUTS. MISMA TECNICA QUE EL             
042500*    MAPA DE LOGINS (ULTIMO LOGOUT DE LA CLAVE GANA).                     
042600*-----------------------------------------------------------------        
042700 2600-GRABAR-LOGOUT-I.                                                    
042800*                                                                         
042900     MOVE LDL-USUARIO      TO WKO-USUARIO                                 
043000     MOVE LDL-PID          TO WKO-PID                                     
043100     MOVE LDL-HOST-ORIGEN  TO WKO-HOST-ORIGEN                             
043200*                                                                         
043300     READ WORK-LOGOUT-FILE                                                
043400        INVALID KEY                                                       
043500           MOVE LDL-INSTANTE TO WKO-INSTANTE                              
043600           WRITE REG-WORK-LOGOUT                                          
043700        NOT INVALID KEY                                                   
043800           MOVE LDL-INSTANTE TO WKO-INSTANTE                              
043900           REWRITE REG-WORK-LOGOUT                                        
044000     END-READ.                                                            
044100*                                                                         
044200 2600-GRABAR-LOGOUT-F.  EXIT.                                             
044300*                                                                         
044400*-----------------------------------------------------------------        
044500*    RECORRE EL MAPA DE LOGOUTS EN FORMA SECUENCIAL Y BUSCA, POR          
044600*    CLAVE, EL LOGIN PENDIENTE DE CADA UNO.                               
044700*-----------------------------------------------------------------        
044800 3000-CASAR-I.                                                            
044900*                                                                         
045000     MOVE LOW-VALUES TO WRK-LOGOUT-CLAVE                                  
045100     START WORK-LOGOUT-FILE KEY IS NOT LESS THAN WRK-LOGOUT-CLAVE         
045200        INVALID KEY                                                       
045300           SET WS-FIN-LECTURA TO TRUE                                     
045400        NOT INVALID KEY                                                   
045500           SET WS-NO-FIN-LECTURA TO TRUE                                  
045600     END-START                                                            
045700*                                                                         
045800     PERFORM 3100-LEER-LOGOUT-I THRU 3100-LEER-LOGOUT-F                   
045900        UNTIL WS-FIN-LECTURA.                                             
046000*                                                                         
046100 3000-CASAR-F.  EXIT.                                                     
046200*                                                                         
046300 3100-LEER-LOGOUT-I.                                                      
046400*                                                                         
046500     READ WORK-LOGOUT-FILE NEXT RECORD                                    
046600        AT END                                                            
046700           SET WS-FIN-LECTURA TO TRUE                                     
046800        NOT AT END                                                        
046900           PERFORM 3200-EVAL-LOGOUT-I THRU 3200-EVAL-LOGOUT-F             
047000     END-READ.                                                            
047100*                                                                         
047200 3100-LEER-LOGOUT-F.  EXIT.                                               
047300*                                                                         
047400*-----------------------------------------------------------------        
047500*    BUSCA EN EL MAPA DE LOGINS LA MISMA CLAVE DEL LOGOUT ACTUAL.         
047600*    SI LA ENCUENTRA, CASAN: SE GRABA LOGREC.TXT Y SE BORRA EL            
047700*    LOGIN DEL MAPA (YA NO ES ARRASTRE). SI NO LA ENCUENTRA, EL           
047800*    LOGOUT SE DESCARTA (NO HAY ARRASTRE DE LOGOUTS).                     
047900*-----------------------------------------------------------------        
048000 3200-EVAL-LOGOUT-I.                                                      
048100*                                                                         
048200     MOVE WKO-USUARIO      TO WKL-USUARIO                                 
048300     MOVE WKO-PID          TO WKL-PID                                     
048400     MOVE WKO-HOST-ORIGEN  TO WKL-HOST-ORIGEN                             
048500*                                                                         
048600     READ WORK-LOGIN-FILE                                                 
048700        INVALID KEY                                                       
048800           ADD 1 TO WS-CANT-DESCARTADOS                                   
048900        NOT INVALID KEY                                                   
049000           MOVE WKL-USUARIO      TO LPR-USUARIO                           
049100           MOVE WKL-PID          TO LPR-PID                               
049200           MOVE WKL-HOST-ORIGEN  TO LPR-HOST-ORIGEN                       
049300           MOVE WKL-INSTANTE     TO LPR-INSTANTE-LOGIN                    
049400           MOVE WKO-INSTANTE     TO LPR-INSTANTE-LOGOUT                   
049500           WRITE REG-LOGREC-FD FROM REG-LOGREC                            
049600           IF NOT FS-LOGREC-OK THEN                                       
049700              MOVE WKL-PID TO WS-PID-NUM                                  
049800              DISPLAY 'DMSMATCH: ERROR DE E/S EN LOGREC.TXT, FS='         
049900                       FS-LOGREC ' PID=' WS-PID-TEXTO                     
050000              MOVE 90 TO RETURN-CODE                                      
050100           ELSE                                                           
050200              ADD 1 TO WS-CANT-CASADOS                                    
050300           END-IF                                                         
050400           DELETE WORK-LOGIN-FILE                                         
050500              INVALID KEY                                                 
050600                 DISPLAY 'DMSMATCH: ERROR BORRANDO LOGIN CASADO'          
050700                 MOVE 90 TO RETURN-CODE                                   
050800           END-DELETE                                                     
050900     END-READ.                                                            
051000*                                                                         
051100 3200-EVAL-LOGOUT-F.  EXIT.                                               
051200*                                                                         
051300*-----------------------------------------------------------------        
051400*    LO QUE QUEDA EN EL MAPA DE LOGINS DESPUES DEL CASE SON               
051500*    LOGINS SIN LOGOUT: SE GRABAN EN LOGIN.TXT PARA ARRASTRARLOS          
051600*    A LA PROXIMA CORRIDA.                                                
051700*-----------------------------------------------------------------        
051800 4000-ARRASTRE-I.                                                         
051900*                                                                         
052000     MOVE LOW-VALUES TO WRK-LOGIN-CLAVE                                   
052100     START WORK-LOGIN-FILE KEY IS NOT LESS THAN WRK-LOGIN-CLAVE           
052200        INVALID KEY                                                       
052300           SET WS-FIN-LECTURA TO TRUE                                     
052400        NOT INVALID KEY                                                   
052500           SET WS-NO-FIN-LECTURA TO TRUE                                  
052600     END-START                                                            
052700*                                                                         
052800     PERFORM 4100-LEER-LOGIN-I THRU 4100-LEER-LOGIN-F                     
052900        UNTIL WS-FIN-LECTURA.                                             
053000*                                                                         
053100 4000-ARRASTRE-F.  EXIT.                                                  
053200*                                                                         
053300 4100-LEER-LOGIN-I.                                                       
053400*                                                                         
053500     READ WORK-LOGIN-FILE NEXT RECORD                                     
053600        AT END                                                            
053700           SET WS-FIN-LECTURA TO TRUE                                     
053800        NOT AT END                                                        
053900           MOVE WKL-USUARIO      TO LDL-USUARIO                           
054000           MOVE WKL-PID          TO LDL-PID                               
054100           MOVE 7                TO LDL-TIPO-EVENTO                       
054200           MOVE WKL-INSTANTE     TO LDL-INSTANTE                          
054300           MOVE WKL-HOST-ORIGEN  TO LDL-HOST-ORIGEN                       
054400           WRITE REG-LOGIN-FD FROM REG-LOGDATA                            
054500           ADD 1 TO WS-CANT-ARRASTRE                                      
054600     END-READ.                                                            
054700*                                                                         
054800 4100-LEER-LOGIN-F.  EXIT.                                                
054900*                                                                         
055000*-----------------------------------------------------------------        
055100*    CIERRA EL PASO. SI TERMINO BIEN, SE BORRA FISICAMENTE                
055200*    LOG.TXT (DELETE FILE) PARA HABILITAR EL PROXIMO PARSE. SI            
055300*    HUBO ERROR DE E/S DURANTE EL CASE, SE BORRA EN SU LUGAR EL           
055400*    LOGREC.TXT PARCIAL, PARA QUE LA GUARDA DE 1000-INICIO-I NO           
055500*    LO CONFUNDA CON UN RESULTADO YA COMPLETO EN LA PROXIMA               
055600*    CORRIDA. LOS MAPAS DE TRABAJO (DDWKLOGI/DDWKLOGO) SON                
055700*    TRANSITORIOS Y SE LIBERAN SOLOS AL TERMINAR EL PASO                  
055800*    (DISP=(NEW,DELETE)).                                                 
055900*-----------------------------------------------------------------        
056000 9999-FINAL-I.                                                            
056100*                                                                         
056200     DISPLAY 'DMSMATCH: EVENTOS CLASIFICADOS = ' WS-CANT-TOTAL-NUM        
056300     DISPLAY 'DMSMATCH: SESIONES CASADAS  = ' WS-CANT-CASADOS             
056400     DISPLAY 'DMSMATCH: LOGINS EN ARRASTRE= ' WS-CANT-ARRASTRE            
056500     DISPLAY 'DMSMATCH: EVENTOS DESCARTADOS=' WS-CANT-DESCARTADOS         
056600*                                                                         
056700     IF WS-CONTINUAR-SI THEN                                              
056800        IF RETURN-CODE = ZERO THEN                                        
056900           DELETE FILE LOGDATA-FILE                                       
057000              ON EXCEPTION                                                
057100                 DISPLAY 'DMSMATCH: NO SE PUDO BORRAR LOG.TXT'            
057200           END-DELETE                                                     
057300        ELSE                                                              
057400           DELETE FILE LOGREC-FILE                                        
057500              ON EXCEPTION                                                
057600                 DISPLAY 'DMSMATCH: NO SE PUDO BORRAR LOGREC.TXT'         
057700           END-DELETE                                                     
057800        END-IF                                                            
057900     END-IF.                                                              
058000*                                                                         
058100 9999-FINAL-F.  EXIT.                                                     
