000100*    CPLOGL                                                               
000200******************************************************************        
000300*         LAYOUT LOGDATA - LINEA DE TEXTO INTERMEDIA             *        
000400*         (LOG.TXT Y LOGIN.TXT), 5 CAMPOS SEPARADOS POR COMA,    *        
000500*         POSICION FIJA. LARGO DE LINEA = 313 BYTES.             *        
000600*         USUARIO(32),PID(9),TIPO(1),INSTANTE(9),HOST(258)       *        
000700******************************************************************        
000800 01  REG-LOGDATA.                                                         
000900     05  LDL-USUARIO            PIC X(32).                                
001000     05  FILLER                 PIC X(1)  VALUE ','.                      
001100     05  LDL-PID                PIC 9(9).                                 
001200     05  FILLER                 PIC X(1)  VALUE ','.                      
001300     05  LDL-TIPO-EVENTO        PIC 9(1).                                 
001400         88  LDL-ES-LOGIN               VALUE 7.                          
001500         88  LDL-ES-LOGOUT              VALUE 8.                          
001600     05  FILLER                 PIC X(1)  VALUE ','.                      
001700     05  LDL-INSTANTE           PIC 9(9).                                 
001800     05  FILLER                 PIC X(1)  VALUE ','.                      
001900     05  LDL-HOST-ORIGEN        PIC X(258).                               
