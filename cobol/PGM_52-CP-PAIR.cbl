000100*    CPPAIR                                                               
000200******************************************************************        
000300*         LAYOUT LOGREC - PAR LOGIN/LOGOUT YA CASADO             *        
000400*         (LOGREC.TXT), 5 CAMPOS SEPARADOS POR COMA,             *        
000500*         POSICION FIJA. LARGO DE LINEA = 321 BYTES.             *        
000600*         USUARIO(32),PID(9),HOST(258),LOGIN(9),LOGOUT(9)        *        
000700******************************************************************        
000800 01  REG-LOGREC.                                                          
000900     05  LPR-USUARIO            PIC X(32).                                
001000     05  FILLER                 PIC X(1)  VALUE ','.                      
001100     05  LPR-PID                PIC 9(9).                                 
001200     05  FILLER                 PIC X(1)  VALUE ','.                      
001300     05  LPR-HOST-ORIGEN        PIC X(258).                               
001400     05  FILLER                 PIC X(1)  VALUE ','.                      
001500     05  LPR-INSTANTE-LOGIN     PIC 9(9).                                 
001600     05  FILLER                 PIC X(1)  VALUE ','.                      
001700     05  LPR-INSTANTE-LOGOUT    PIC 9(9).                                 
