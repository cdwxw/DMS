000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.    DMSDRIVE.                                                 
000300 AUTHOR.        R QUIROGA.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS - AUDITORIA UNIX.                      
000500 DATE-WRITTEN.  27/10/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.                   
000800*                                                                         
000900******************************************************************        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    ---------------------                                       *        
001200*    27/10/87 RQ  TCK-0113  ALTA DEL PROGRAMA. CONDUCTOR DE LAS  *        
001300*                           TRES ETAPAS DEL COLECTOR DMS.        *        
001400*    03/11/87 RQ  TCK-0114  SE INCORPORA LA ETAPA DE PARSE       *        
001500*                           (DMSPARSE) UNA VEZ TERMINADA.        *        
001600*    12/11/87 JFR TCK-0116  SE INCORPORA LA ETAPA DE MATCH       *        
001700*                           (DMSMATCH) UNA VEZ TERMINADA.        *        
001800*    19/11/87 JFR TCK-0117  SE INCORPORA LA ETAPA DE TRANSMIT    *        
001900*                           (DMSXMIT) UNA VEZ TERMINADA.         *        
002000*    28/06/90 MLA TCK-0221  UNA ETAPA QUE FALLA YA NO ABORTA EL  *        
002100*                           PASO: SE REGISTRA EL RETURN-CODE Y   *        
002200*                           SE SIGUE CON LA ETAPA SIGUIENTE.     *        
002300*    19/12/98 RQ  TCK-0413  REVISION Y2K - PROGRAMA SIN CAMPOS   *        
002400*                           DE FECHA. SIN IMPACTO.               *        
002500*    17/03/02 JFR TCK-0451  SE DEJA CONSTANCIA POR DISPLAY DEL   *        
002600*                           RETURN-CODE DE CADA ETAPA AL FINAL   *        
002700*                           DE LA CORRIDA, PARA FACILITAR EL     *        
002800*                           DIAGNOSTICO DESDE EL LOG DEL JOB.    *        
002900******************************************************************        
003000*                                                                         
003100******************************************************************        
003200*    PROPOSITO                                                   *        
003300*    ========                                                    *        
003400*    CONDUCTOR DEL COLECTOR DE AUDITORIA DE LOGINS UNIX (DMS).   *        
003500*    INVOCA, EN UNA UNICA PASADA, LAS TRES ETAPAS DEL COLECTOR:  *        
003600*    PARSE (DMSPARSE), MATCH (DMSMATCH) Y TRANSMIT (DMSXMIT).    *        
003700*    CADA ETAPA ES INDEPENDIENTE Y REINICIABLE POR SUS PROPIOS   *        
003800*    ARCHIVOS DE MARCA, ASI QUE SI UNA FALLA LAS SIGUIENTES SE   *        
003900*    IGUAL SE EJECUTAN (PUEDEN NO TENER NADA PARA HACER, PERO    *        
004000*    ESO LO DECIDE CADA UNA POR SUS PROPIAS GUARDAS). LA         *        
004100*    REPETICION PERIODICA DE ESTA PASADA ES RESPONSABILIDAD DEL  *        
004200*    SCHEDULER DEL JOB, NO DE ESTE PROGRAMA.                     *        
004300******************************************************************        
004400*                                                                         
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     UPSI-0 ON  STATUS IS WS-TRAZA-ON                                     
005000            OFF STATUS IS WS-TRAZA-OFF.                                   
005100*                                                                         
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500*=================================================================        
005600 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
005700*                                                                         
005800 77  WS-TRAZA-ON                   PIC X     VALUE 'N'.                   
005900 77  WS-TRAZA-OFF                  PIC X     VALUE 'N'.                   
006000*                                                                         
006100*----------- RETURN-CODE DE CADA ETAPA, PARA EL RESUMEN FINAL ----        
006200 01  WS-RC-ETAPAS.                                                        
006300     05  WS-RC-PARSE                PIC S9(4) COMP VALUE ZEROS.           
006400     05  WS-RC-MATCH                PIC S9(4) COMP VALUE ZEROS.           
006500     05  WS-RC-XMIT                 PIC S9(4) COMP VALUE ZEROS.           
006550    05  FILLER                     PIC X(01) VALUE SPACE.                 
006600 01  WS-RC-ETAPAS-EDIT REDEFINES WS-RC-ETAPAS.                            
006700     05  WS-RC-PARSE-ED             PIC ZZZ9.                             
006800     05  WS-RC-MATCH-ED             PIC ZZZ9.                             
006900     05  WS-RC-XMIT-ED              PIC ZZZ9.                             
006950    05  FILLER                     PIC X(01) VALUE SPACE.                 
007000*                                                                         
007100*----------- AREAS ALTERNATIVAS (VISTA TEXTO PARA DISPLAY) -------        
007200 01  WS-PASADA-AREA.                                                      
007300     05  WS-PASADA-NUM              PIC 9(5)  VALUE ZEROS.                
007350    05  FILLER                     PIC X(01) VALUE SPACE.                 
007400 01  WS-PASADA-ALFA REDEFINES WS-PASADA-AREA.                             
007500     05  WS-PASADA-TEXTO            PIC X(5).                             
007550     05  FILLER                     PIC X(01) VALUE SPACE.                
007560*                                                                         
007570*----------- MAYOR RETURN-CODE DE LAS TRES ETAPAS -----------             
007580 01  WS-RC-MAYOR-AREA.                                                    
007590     05  WS-RC-MAYOR            PIC S9(4) COMP VALUE ZEROS.               
007600     05  FILLER                 PIC X(01) VALUE SPACE.                    
007610 01  WS-RC-MAYOR-EDIT REDEFINES WS-RC-MAYOR-AREA.                         
007620     05  WS-RC-MAYOR-ED         PIC ZZZ9.                                 
007630     05  FILLER                 PIC X(01) VALUE SPACE.                    
007640*                                                                         
007700 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
007800*                                                                         
007900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
008000 PROCEDURE DIVISION.                                                      
008100*                                                                         
008200 MAIN-PROGRAM-I.                                                          
008300*                                                                         
008400     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                             
008500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
008600     PERFORM 9999-FINAL-I  THRU 9999-FINAL-F.                             
008700*                                                                         
008800 MAIN-PROGRAM-F.  GOBACK.                                                 
008900*                                                                         
009000*-----------------------------------------------------------------        
009100 1000-INICIO-I.                                                           
009200*                                                                         
009300     DISPLAY 'DMSDRIVE: INICIO DE PASADA DEL COLECTOR DMS'.               
009400*                                                                         
009500 1000-INICIO-F.  EXIT.                                                    
009600*                                                                         
009700*-----------------------------------------------------------------        
009800*    INVOCA LAS TRES ETAPAS EN SECUENCIA. CADA CALL DEJA SU               
009900*    PROPIO RETURN-CODE, QUE SE GUARDA DE INMEDIATO PORQUE LA             
010000*    ETAPA SIGUIENTE LO VUELVE A PISAR AL TERMINAR.                       
010100*-----------------------------------------------------------------        
010200 2000-PROCESO-I.                                                          
010300*                                                                         
010400     CALL 'DMSPARSE'                                                      
010500     MOVE RETURN-CODE TO WS-RC-PARSE                                      
010600*                                                                         
010700     CALL 'DMSMATCH'                                                      
010800     MOVE RETURN-CODE TO WS-RC-MATCH                                      
010900*                                                                         
011000     CALL 'DMSXMIT'                                                       
011100     MOVE RETURN-CODE TO WS-RC-XMIT.                                      
011200*                                                                         
011300 2000-PROCESO-F.  EXIT.                                                   
011400*                                                                         
011500*-----------------------------------------------------------------        
011600 9999-FINAL-I.                                                            
011700*                                                                         
011750     MOVE WS-RC-PARSE  TO WS-RC-MAYOR                                     
011760     IF  WS-RC-MATCH > WS-RC-MAYOR                                        
011770         MOVE WS-RC-MATCH TO WS-RC-MAYOR                                  
011780     END-IF                                                               
011790     IF  WS-RC-XMIT  > WS-RC-MAYOR                                        
011791         MOVE WS-RC-XMIT  TO WS-RC-MAYOR                                  
011792     END-IF                                                               
011793     MOVE WS-RC-MAYOR  TO RETURN-CODE                                     
011794*                                                                         
011800     DISPLAY 'DMSDRIVE: RETURN-CODE PARSE = ' WS-RC-PARSE-ED              
011900     DISPLAY 'DMSDRIVE: RETURN-CODE MATCH = ' WS-RC-MATCH-ED              
012000     DISPLAY 'DMSDRIVE: RETURN-CODE XMIT  = ' WS-RC-XMIT-ED               
012050     DISPLAY 'DMSDRIVE: RETURN-CODE MAYOR = ' WS-RC-MAYOR-ED              
012100     DISPLAY 'DMSDRIVE: FIN DE PASADA DEL COLECTOR DMS'.                  
012200*                                                                         
012300 9999-FINAL-F.  EXIT.                                                     
