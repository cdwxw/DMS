000100*    CPWTMX                                                               
000200******************************************************************        
000300*         LAYOUT WTMPX - EVENTO DE LOGIN/LOGOUT UNIX             *        
000400*         LARGO REGISTRO = 372 BYTES (BINARIO NATIVO)            *        
000500*         CADA CAMPO SE MIDE DESDE EL COMIENZO DEL REGISTRO,     *        
000600*         POR ESO SE DECLARA COMO UNA SOLA 01 CONTIGUA.          *        
000700******************************************************************        
000800 01  REG-WTMPX.                                                           
000900     05  WTMX-USUARIO           PIC X(32).                                
001000     05  FILLER                 PIC X(36).                                
001100     05  WTMX-PID               PIC S9(9)  COMP.                          
001200     05  WTMX-TIPO-EVENTO       PIC S9(4)  COMP.                          
001300         88  WTMX-ES-LOGIN               VALUE 7.                         
001400         88  WTMX-ES-LOGOUT              VALUE 8.                         
001500     05  FILLER                 PIC X(6).                                 
001600     05  WTMX-INSTANTE          PIC S9(9)  COMP.                          
001700     05  FILLER                 PIC X(30).                                
001800     05  WTMX-HOST-ORIGEN       PIC X(258).                               
